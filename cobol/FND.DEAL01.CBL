000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DEAL-PROGNOSIS-RECORD.
000300 AUTHOR. R K OYELARAN.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED. 03/14/1987.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FND.DEAL01  -  DEAL PROGNOSIS RECORD LAYOUT DICTIONARY.      *
001200*  DESCRIBES THE ARRIVAL-ORDER DEALS FILE READ BY THE FUND      *
001300*  MODEL BATCH (FMB.BATCH01), ONE RECORD PER PORTFOLIO DEAL.    *
001400*  NO KEY - RECORDS ARE PROCESSED IN THE ORDER THEY ARRIVE.     *
001500*                                                               *
001600*****************************************************************
001700*
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100* 03/14/87 RKO  ORIGINAL LAYOUT FOR FUND MODEL PROJECT FM-002.
002200* 08/02/88 RKO  WIDENED INVESTED AND ENTRY-VALUATION TO 9(13)V99
002300*               PER FM-014.
002400* 05/11/89 RKO  ADDED SCENARIO AND THE THREE FACTOR FIELDS,
002500*               REQUEST FM-021.
002600* 01/19/90 TLW  ADDED SCENARIO-FACTOR-VIEW REDEFINES FOR THE
002700*               MODEL PROGRAM, FM-037.
002800* 06/25/91 TLW  ADDED YEAR-PAIR-VIEW REDEFINES, FM-041.
002900* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
003000* 02/08/94 DRC  EXPANDED ENTRY-YEAR AND EXIT-YEAR TO FOUR DIGITS
003100*               AHEAD OF THE CENTURY ROLLOVER, FM-058.
003200* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
003300* 12/02/98 JPH  YEAR 2000 READINESS REVIEW - ENTRY-YEAR AND
003400*               EXIT-YEAR ARE ALREADY FOUR-DIGIT, NO CHANGE.
003500* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A.
003600* 04/18/01 CLB  ADDED 88-LEVELS ON SCENARIO FOR READABILITY,
003700*               REQUEST FM-084.
003750* 03/14/05 MGP  DROPPED THE 6-BYTE TRAILING PAD, RECORD RUNS 134
003760*               BYTES EXACT PER THE WIRE SPEC, REQUEST FM-096.
003770*               ADDED FND-VALUATION-PAIR-VIEW REDEFINES FOR THE
003780*               MARK-UP WORKSHEET, REQUEST FM-097.
003800*-----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DEALS-FILE ASSIGN TO "DEALSFL1"
004700         ORGANIZATION IS SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  DEALS-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 134 CHARACTERS
005500     DATA RECORD IS FND-DEAL-RECORD.
005600*
005700*    FM-002 - PRIMARY VIEW - ONE DEAL PROGNOSIS AS IT COMES OFF
005800*    THE DEAL PIPELINE EXTRACT, IN ARRIVAL ORDER.
005900 01  FND-DEAL-RECORD.
006000     05  FND-COMPANY                  PIC X(30).
006100     05  FND-COMPANY-TYPE             PIC X(20).
006200     05  FND-INDUSTRY                 PIC X(20).
006300     05  FND-ENTRY-YEAR               PIC 9(04).
006400     05  FND-INVESTED                 PIC 9(13)V99.
006500     05  FND-ENTRY-VALUATION          PIC 9(13)V99.
006600     05  FND-EXIT-YEAR                PIC 9(04).
006700     05  FND-BASE-FACTOR              PIC 9(03)V999.
006800     05  FND-DOWNSIDE-FACTOR          PIC 9(03)V999.
006900     05  FND-UPSIDE-FACTOR            PIC 9(03)V999.
007000     05  FND-SCENARIO                 PIC X(08).
007100         88  FND-SCENARIO-BASE            VALUE 'BASE'.
007200         88  FND-SCENARIO-DOWNSIDE        VALUE 'DOWNSIDE'.
007300         88  FND-SCENARIO-UPSIDE          VALUE 'UPSIDE'.
007500*
007600*    FM-037 - SCENARIO-FACTOR VIEW - LINES THE THREE SCENARIO
007700*    FACTORS UP AS A REPEATING GROUP FOR THE MODEL PROGRAM'S
007800*    FACTOR-SELECTION LOGIC.
007900 01  FND-SCENARIO-FACTOR-VIEW REDEFINES FND-DEAL-RECORD.
008000     05  FILLER                       PIC X(108).
008100     05  FND-FACTOR-GROUP.
008200         10  FND-FACTOR-BASE-ENTRY    PIC 9(03)V999.
008300         10  FND-FACTOR-DOWN-ENTRY    PIC 9(03)V999.
008400         10  FND-FACTOR-UP-ENTRY      PIC 9(03)V999.
008500     05  FND-FACTOR-SCENARIO-CDE      PIC X(08).
008700*
008800*    FM-041 - YEAR-PAIR VIEW - CARRIES ENTRY-YEAR AND EXIT-YEAR
008900*    AS A PAIRED GROUP FOR THE HOLDING-PERIOD WORKSHEET.
009000 01  FND-YEAR-PAIR-VIEW REDEFINES FND-DEAL-RECORD.
009100     05  FILLER                       PIC X(70).
009200     05  FND-YEAR-PAIR.
009300         10  FND-PAIR-ENTRY-YEAR      PIC 9(04).
009400         10  FILLER                   PIC X(30).
009500         10  FND-PAIR-EXIT-YEAR       PIC 9(04).
009600     05  FILLER                       PIC X(26).
009700*
009750*    FM-097 - VALUATION-PAIR VIEW - CARRIES THE CASH INVESTED AND
009760*    THE ENTRY VALUATION AS A PAIRED GROUP FOR THE MARK-UP
009770*    WORKSHEET, WHICH ONLY WANTS THE TWO MONEY FIELDS TOGETHER.
009780 01  FND-VALUATION-PAIR-VIEW REDEFINES FND-DEAL-RECORD.
009790     05  FILLER                       PIC X(74).
009800     05  FND-VALUATION-PAIR.
009810         10  FND-PAIR-INVESTED        PIC 9(13)V99.
009820         10  FND-PAIR-ENTRY-VALUATION PIC 9(13)V99.
009830     05  FILLER                       PIC X(30).
009840*
009900 WORKING-STORAGE SECTION.
009910 01  FND-W00-RECORD-COUNT             PIC 9(04) COMP.
009920 77  FND-W01-LAYOUT-VIEW-CNT          PIC 9(01) COMP VALUE 4.
010000*
010100 PROCEDURE DIVISION.
010200*
010300 0000-FND-LAYOUT-CHECK.
010400*    THIS MEMBER IS A RECORD LAYOUT REFERENCE ONLY - IT IS NOT
010500*    RUN AS PART OF THE FUND MODEL BATCH.  THE PARAGRAPH BELOW
010600*    EXISTS SO THE LAYOUT CAN BE SYNTAX-CHECKED ON ITS OWN.
010700     MOVE ZERO TO FND-W00-RECORD-COUNT.
010800     STOP RUN.
