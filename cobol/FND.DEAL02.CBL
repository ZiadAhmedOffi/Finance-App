000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DEAL-COMPUTED-RECORD.
000300 AUTHOR. T L WIEBOLD.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 01/19/1990.
000600 DATE-COMPILED. 01/19/1990.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FND.DEAL02  -  PER-DEAL COMPUTED FIELD LAYOUT DICTIONARY.    *
001200*  DESCRIBES THE WORKING STORAGE AREA THE FUND MODEL BATCH      *
001300*  (FMB.BATCH01) BUILDS FOR EACH DEAL AFTER THE PROGNOSIS       *
001400*  CALCULATOR HAS RUN - HOLDING PERIOD, POST-MONEY VALUATION,   *
001500*  OWNERSHIP PERCENT, AND THE SELECTED-SCENARIO EXIT FIGURES.   *
001600*  NOT A FILE - THIS IS A WORK-AREA SHAPE, CARRIED HERE PER     *
001700*  THE SHOP STANDARD OF DOCUMENTING EVERY RECORD SHAPE, FILE    *
001800*  OR WORKING STORAGE, IN ITS OWN DICTIONARY MEMBER.            *
001900*                                                               *
002000*****************************************************************
002100*
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*-----------------------------------------------------------------
002500* 01/19/90 TLW  ORIGINAL LAYOUT FOR FUND MODEL PROJECT FM-037.
002600* 06/25/91 TLW  ADDED DETAIL-RECORD-2 ZERO-POST-MONEY FLAG VIEW,
002700*               FM-041.
002800* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
002900* 02/08/94 DRC  WIDENED EXIT-VALUATION AND EXIT-VALUE TO
003000*               9(14)V99 TO CARRY THE UPSIDE SCENARIOS, FM-058.
003100* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
003200* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A.
003300* 04/18/01 CLB  ADDED DETAIL-RECORD-3 NEGATIVE-HOLD SIGN VIEW
003400*               FOR THE EXCEPTION REPORT, REQUEST FM-084.
003500*-----------------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DEAL-WORK-FILE ASSIGN TO "DEALWK01"
004400         ORGANIZATION IS SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  DEAL-WORK-FILE
005000     LABEL RECORDS ARE OMITTED
005100     RECORD CONTAINS 63 CHARACTERS
005200     DATA RECORD IS FND-DEAL-COMPUTED-RECORD.
005300*
005400*    FM-037 - PRIMARY VIEW - THE SIX DERIVED FIELDS THE MODEL
005500*    PROGRAM COMPUTES FOR ONE DEAL.
005600 01  FND-DEAL-COMPUTED-RECORD.
005700     05  FND-DEAL-INDEX                PIC 9(04).
005800     05  FND-HOLDING-PERIOD             PIC S9(03).
005900     05  FND-POST-MONEY                 PIC 9(13)V99.
006000     05  FND-OWNERSHIP-PCT              PIC 9(03)V999.
006100     05  FND-EXIT-VALUATION             PIC 9(14)V99.
006200     05  FND-EXIT-VALUE                 PIC 9(14)V99.
006300     05  FILLER                         PIC X(03).
006400*
006500*    FM-041 - ZERO-POST-MONEY FLAG VIEW - THE MODEL PROGRAM
006600*    TURNS DETAIL-RECORD-2-ZPM-FLAG ON WHENEVER POST-MONEY
006700*    COMES OUT ZERO, SO THE EXCEPTION PRINT CAN FIND IT
006800*    WITHOUT RE-TESTING THE AMOUNT FIELD.
006900 01  FND-DETAIL-RECORD-2 REDEFINES FND-DEAL-COMPUTED-RECORD.
007000     05  FILLER                         PIC X(22).
007100     05  FND-ZPM-FLAG                   PIC X(01).
007200         88  FND-ZPM-FLAG-ON                VALUE 'Y'.
007300         88  FND-ZPM-FLAG-OFF               VALUE 'N'.
007400     05  FILLER                         PIC X(40).
007500*
007600*    FM-084 - NEGATIVE-HOLD SIGN VIEW - WHEN THE DEAL'S EXIT
007700*    YEAR PRECEDES ITS ENTRY YEAR THE HOLDING PERIOD COMES OUT
007800*    NEGATIVE - THIS VIEW GIVES THE EXCEPTION REPORT A ONE-
007900*    BYTE BREAKOUT OF THE OPERATIONAL SIGN WITHOUT DISTURBING
008000*    THE PACKED VIEW ABOVE.
008100 01  FND-DETAIL-RECORD-3 REDEFINES FND-DEAL-COMPUTED-RECORD.
008200     05  FILLER                         PIC X(04).
008300     05  FND-HOLD-SIGN                  PIC X(01).
008400         88  FND-HOLD-NEGATIVE              VALUE '-'.
008500         88  FND-HOLD-NOT-NEGATIVE          VALUE '+'.
008600     05  FND-HOLD-MAGNITUDE              PIC 9(03).
008700     05  FILLER                         PIC X(55).
008800*
008900*    FM-084 - EXIT-ECONOMICS VIEW - LINES THE EXIT VALUATION AND
009000*    EXIT VALUE UP AS A REPEATING GROUP FOR THE FUND OVERVIEW
009100*    AGGREGATOR'S CROSS-FOOT CHECK.
009200 01  FND-DETAIL-RECORD-4 REDEFINES FND-DEAL-COMPUTED-RECORD.
009300     05  FILLER                         PIC X(28).
009400     05  FND-EXIT-ECONOMICS-GROUP.
009500         10  FND-EXIT-VALUATION-ALT     PIC X(16).
009600         10  FND-EXIT-VALUE-ALT         PIC X(16).
009700     05  FILLER                         PIC X(03).
009800*
009900 WORKING-STORAGE SECTION.
010000 01  FND-W01-DEALS-PROCESSED           PIC 9(04) COMP.
010100*
010200 PROCEDURE DIVISION.
010300*
010400 0000-FND-LAYOUT-CHECK.
010500*    THIS MEMBER IS A RECORD LAYOUT REFERENCE ONLY - IT IS NOT
010600*    RUN AS PART OF THE FUND MODEL BATCH.  THE PARAGRAPH BELOW
010700*    EXISTS SO THE LAYOUT CAN BE SYNTAX-CHECKED ON ITS OWN.
010800     MOVE ZERO TO FND-W01-DEALS-PROCESSED.
010900     STOP RUN.
