000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DEAL-DETAIL-LINE-RECORD.
000300 AUTHOR. T L WIEBOLD.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 01/22/1990.
000600 DATE-COMPILED. 01/22/1990.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FMR.RPT01  -  DEAL DETAIL PRINT LINE LAYOUT DICTIONARY.      *
001200*  DESCRIBES THE 132-COLUMN HEADING AND DETAIL LINES THE FUND   *
001300*  MODEL BATCH (FMB.BATCH01) WRITES TO THE REPORT FILE, ONE     *
001400*  LINE PER DEAL, NO CONTROL BREAKS.                            *
001500*                                                               *
001600*****************************************************************
001700*
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100* 01/22/90 TLW  ORIGINAL LAYOUT FOR FUND MODEL PROJECT FM-037.
002200* 06/25/91 TLW  WIDENED THE MONEY COLUMNS TO HOLD 14-DIGIT EXIT
002300*               VALUATIONS, FM-041.
002400* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
002500* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
002600* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A - HEADING
002700*               DATE FIELD IS FOUR-DIGIT YEAR ALREADY.
002800* 04/18/01 CLB  REALIGNED COLUMN-HEADING-2 UNDER FM-084 AFTER
002900*               THE HOLD COLUMN MOVED ONE POSITION RIGHT.
002950* 03/14/05 MGP  WIDENED O-HOLDING-PERIOD TO PIC ---9 SO A DEAL
002960*               HELD THE FULL HUNDRED YEARS UNDER FM-058'S YEAR
002970*               RANGE PRINTS WITHOUT TRUNCATING, REQUEST FM-098.
003000*-----------------------------------------------------------------
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT REPORT-FILE ASSIGN TO "FNDRPT01"
003900         ORGANIZATION IS SEQUENTIAL.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 FD  REPORT-FILE
004500     LABEL RECORDS ARE OMITTED
004600     RECORD CONTAINS 132 CHARACTERS
004700     LINAGE IS 58 WITH FOOTING AT 54
004800     DATA RECORD IS FMR-PRINT-LINE.
004900*
005000 01  FMR-PRINT-LINE                    PIC X(132).
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400*    FM-037 - REPORT TITLE LINE.
005500 01  FMR-TITLE-LINE.
005600     05  FILLER                        PIC X(42)  VALUE SPACES.
005700     05  FILLER                        PIC X(48)
005800         VALUE "FUND MODEL BATCH - DEAL PROGNOSIS REPORT".
005900     05  FILLER                        PIC X(36)  VALUE SPACES.
006000     05  FILLER                        PIC X(06)  VALUE "PAGE: ".
006100*
006200*    FM-037 - COLUMN HEADING, LINE ONE.
006300 01  FMR-HEADING-1.
006400     05  FILLER                        PIC X(06)  VALUE "INDEX".
006500     05  FILLER                        PIC X(02)  VALUE SPACES.
006600     05  FILLER                        PIC X(30)  VALUE "COMPANY".
006700     05  FILLER                        PIC X(06)  VALUE "ENTRY".
006800     05  FILLER                        PIC X(02)  VALUE SPACES.
006900     05  FILLER                        PIC X(15)  VALUE "INVESTED".
007000     05  FILLER                        PIC X(15) VALUE "POST MONEY".
007100     05  FILLER                        PIC X(08)  VALUE "OWN PCT".
007200     05  FILLER                        PIC X(06)  VALUE "EXIT".
007300     05  FILLER                        PIC X(06)  VALUE "HOLD".
007400     05  FILLER                        PIC X(10)  VALUE "SCENARIO".
007500     05  FILLER                  PIC X(16) VALUE "EXIT VALUATION".
007600     05  FILLER                        PIC X(10)  VALUE "EXIT VAL".
007700*
007800*    FM-084 - COLUMN HEADING, LINE TWO.
007900 01  FMR-HEADING-2.
008000     05  FILLER                        PIC X(08)  VALUE "NBR".
008100     05  FILLER                        PIC X(30)  VALUE SPACES.
008200     05  FILLER                        PIC X(08)  VALUE "YR".
008300     05  FILLER                        PIC X(15)  VALUE "AMOUNT".
008400     05  FILLER                        PIC X(15)  VALUE "VALUATION".
008500     05  FILLER                        PIC X(08)  VALUE "PCT".
008600     05  FILLER                        PIC X(06)  VALUE "YR".
008700     05  FILLER                        PIC X(06)  VALUE "YRS".
008800     05  FILLER                        PIC X(10)  VALUE SPACES.
008900     05  FILLER                        PIC X(16)  VALUE "AMOUNT".
009000     05  FILLER                        PIC X(10)  VALUE "AMOUNT".
009100*
009200*    FM-037/FM-041 - DEAL DETAIL LINE.
009300 01  FMR-DEAL-DETAIL-LINE.
009400     05  O-DEAL-INDEX                  PIC Z,ZZ9.
009500     05  FILLER                        PIC X(02)  VALUE SPACES.
009600     05  O-COMPANY                     PIC X(30).
009700     05  O-ENTRY-YEAR                  PIC 9(04).
009800     05  FILLER                        PIC X(02)  VALUE SPACES.
009900     05  O-INVESTED                    PIC ZZZ,ZZZ,ZZ9.99.
010000     05  FILLER                        PIC X(01)  VALUE SPACES.
010100     05  O-POST-MONEY                  PIC ZZZ,ZZZ,ZZ9.99.
010200     05  FILLER                        PIC X(01)  VALUE SPACES.
010300     05  O-OWNERSHIP-PCT               PIC ZZ9.999.
010400     05  FILLER                        PIC X(01)  VALUE SPACES.
010500     05  O-EXIT-YEAR                   PIC 9(04).
010600     05  FILLER                        PIC X(01)  VALUE SPACES.
010700     05  O-HOLDING-PERIOD               PIC ---9.
010800     05  FILLER                        PIC X(02)  VALUE SPACES.
010900     05  O-SCENARIO                    PIC X(08).
011000     05  FILLER                        PIC X(02)  VALUE SPACES.
011100     05  O-EXIT-VALUATION              PIC ZZZ,ZZZ,ZZ9.99.
011200     05  FILLER                        PIC X(01)  VALUE SPACES.
011300     05  O-EXIT-VALUE                  PIC ZZZ,ZZZ,ZZ9.99.
011400     05  FND-ZPM-EXCEPTION-FLAG        PIC X(01).
011500         88  FND-ZPM-EXCEPTION-SHOWN       VALUE '*'.
011600         88  FND-ZPM-EXCEPTION-NOT-SHOWN   VALUE SPACE.
011700*
011800*    FM-084 - MONEY-COLUMNS VIEW - LINES THE INVESTED AND POST
011900*    MONEY COLUMNS UP AS A REPEATING GROUP FOR THE EXCEPTION
012000*    SCAN PROGRAM THAT CHECKS COLUMN ALIGNMENT ON PRINT SETUP.
012100 01  FMR-DEAL-MONEY-VIEW REDEFINES FMR-DEAL-DETAIL-LINE.
012200     05  FILLER                        PIC X(43).
012300     05  FMR-MONEY-GROUP.
012400         10  FMR-MONEY-INVESTED        PIC X(14).
012500         10  FILLER                    PIC X(01).
012600         10  FMR-MONEY-POST            PIC X(14).
012700     05  FILLER                        PIC X(60).
012800*
012900*    FM-084 - YEAR-PAIR VIEW - CARRIES ENTRY-YEAR AND EXIT-YEAR
013000*    AS A PAIRED GROUP FOR THE HOLDING-PERIOD EXCEPTION SCAN.
013100 01  FMR-DEAL-YEAR-VIEW REDEFINES FMR-DEAL-DETAIL-LINE.
013200     05  FILLER                        PIC X(37).
013300     05  FMR-YEAR-PAIR.
013400         10  FMR-PAIR-ENTRY-YEAR       PIC X(04).
013500         10  FILLER                    PIC X(40).
013600         10  FMR-PAIR-EXIT-YEAR        PIC X(04).
013700     05  FILLER                        PIC X(47).
013800*
013900*    FM-084 - EXCEPTION-BYTE VIEW - ISOLATES THE TRAILING ZERO-
014000*    POST-MONEY FLAG FOR THE EXCEPTION SCAN WITHOUT DISTURBING
014100*    THE PRINT-LINE VIEW ABOVE.
014200 01  FMR-DEAL-EXCEPTION-VIEW REDEFINES FMR-DEAL-DETAIL-LINE.
014300     05  FILLER                        PIC X(131).
014400     05  FMR-EXCEPTION-BYTE            PIC X(01).
014500         88  FMR-EXCEPTION-PRESENT         VALUE '*'.
014600         88  FMR-EXCEPTION-ABSENT          VALUE SPACE.
014700*
014800 01  FMR-BLANK-LINE                    PIC X(132)  VALUE SPACES.
014900*
015000 PROCEDURE DIVISION.
015100*
015200 0000-FMR-LAYOUT-CHECK.
015300*    THIS MEMBER IS A PRINT LINE LAYOUT REFERENCE ONLY - IT IS
015400*    NOT RUN AS PART OF THE FUND MODEL BATCH.
015500     MOVE SPACES TO FMR-PRINT-LINE.
015600     STOP RUN.
