000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FUND-MODEL-BATCH.
000300 AUTHOR. T L WIEBOLD.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 01/22/1990.
000600 DATE-COMPILED. 01/22/1990.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FMB.BATCH01  -  FUND MODEL BATCH.                            *
001200*                                                               *
001300*  READS THE ONE-RECORD FUND ASSUMPTIONS FILE AND THE DEAL      *
001400*  PROGNOSIS FILE AND PRODUCES THE DEAL PROGNOSIS REPORT -      *
001500*  DEAL DETAIL LINES, THE FUND SUMMARY, THE ASSUMPTIONS         *
001600*  METRICS, AND THE ADMINISTRATIVE FEE SCHEDULE.  SEE THE       *
001700*  RECORD LAYOUT DICTIONARY MEMBERS FNA.ASSM01, FND.DEAL01,     *
001800*  FND.DEAL02, FMR.RPT01 AND FMR.RPT02 FOR THE WIRE FORMATS -   *
001900*  THIS PROGRAM KEEPS ITS OWN WORKING COPY OF EACH, PER SHOP    *
002000*  STANDARD, SINCE WE DO NOT SHARE COPY MEMBERS ACROSS JOBS.    *
002100*                                                               *
002200*****************************************************************
002300*
002400*-----------------------------------------------------------------
002500*  CHANGE LOG
002600*-----------------------------------------------------------------
002700* 01/22/90 TLW  ORIGINAL PROGRAM FOR FUND MODEL PROJECT FM-037.
002800* 06/25/91 TLW  ADDED THE ZERO-POST-MONEY EXCEPTION FLAG ON THE
002900*               DEAL DETAIL LINE, FM-041.
003000* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
003100* 02/08/94 DRC  WIDENED EXIT-VALUATION AND EXIT-VALUE TO
003200*               9(14)V99 AND ADDED THE IRR N/A LITERAL FOR
003300*               ZERO-MOIC AND ZERO-HORIZON FUNDS, FM-058.
003400* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
003500* 12/02/98 JPH  YEAR 2000 READINESS REVIEW - ENTRY-YEAR AND
003600*               EXIT-YEAR ARE FOUR-DIGIT ALREADY, NO CHANGE.
003700* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A.
003800* 04/18/01 CLB  REPLACED THE OLD SINGLE FEE LINE WITH THE
003900*               THREE-ROW FEE SCHEDULE (ADMIN COST, OPERATIONS
004000*               FEE, MANAGEMENT FEE OVER INVESTMENT PERIOD) AND
004100*               ADDED THE ASSUMPTIONS METRICS BLOCK, FM-084.
004200* 03/30/03 CLB  CORRECTED SCENARIO FACTOR SELECTION SO ANY
004300*               VALUE OTHER THAN BASE OR DOWNSIDE FALLS TO THE
004400*               UPSIDE FACTOR, PER AUDIT FINDING FM-091.
004450* 03/14/05 MGP  DROPPED THE TRAILING PAD ON THE INLINE ASSUMPTIONS
004460*               AND DEALS WORKING COPIES SO THE FD RECORD LENGTHS
004470*               MATCH FNA.ASSM01 AND FND.DEAL01 EXACTLY (51 AND
004480*               134 BYTES), REQUEST FM-096.
004485* 03/14/05 MGP  WIDENED O-HOLDING-PERIOD TO PIC ---9 - A DEAL HELD
004486*               THE FULL HUNDRED YEARS UNDER FM-058'S YEAR RANGE
004487*               WAS TRUNCATING ON THE DETAIL LINE, REQUEST FM-098.
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ASSUMP-FILE ASSIGN TO "ASSMFL01"
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT DEALS-FILE ASSIGN TO "DEALSFL1"
005600         ORGANIZATION IS SEQUENTIAL.
005700     SELECT REPORT-FILE ASSIGN TO "FNDRPT01"
005800         ORGANIZATION IS SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  ASSUMP-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 51 CHARACTERS
006600     DATA RECORD IS FNA-ASSUMPTIONS-RECORD.
006700*
006800 01  FNA-ASSUMPTIONS-RECORD.
006900     05  FNA-INVESTMENT-PERIOD        PIC 9(02).
007000     05  FNA-FUND-LIFE                PIC 9(02).
007100     05  FNA-EXIT-HORIZON             PIC 9(02).
007200     05  FNA-MIN-TICKET               PIC 9(13)V99.
007300     05  FNA-MAX-TICKET               PIC 9(13)V99.
007400     05  FNA-TARGET-FUND              PIC 9(13)V99.
007600*
007700*    FM-037 - HORIZON-YEARS STRIP VIEW, SEE FNA.ASSM01 FOR THE
007800*    FULL SET OF ALTERNATE VIEWS THIS RECORD SUPPORTS.
007900 01  FNA-HORIZON-STRIP-VIEW REDEFINES FNA-ASSUMPTIONS-RECORD.
008000     05  FNA-HORIZON-STRIP            PIC 9(06).
008100     05  FILLER                       PIC X(45).
008200*
008300 FD  DEALS-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 134 CHARACTERS
008600     DATA RECORD IS FND-DEAL-RECORD.
008700*
008800 01  FND-DEAL-RECORD.
008900     05  FND-COMPANY                  PIC X(30).
009000     05  FND-COMPANY-TYPE             PIC X(20).
009100     05  FND-INDUSTRY                 PIC X(20).
009200     05  FND-ENTRY-YEAR               PIC 9(04).
009300     05  FND-INVESTED                 PIC 9(13)V99.
009400     05  FND-ENTRY-VALUATION          PIC 9(13)V99.
009500     05  FND-EXIT-YEAR                PIC 9(04).
009600     05  FND-BASE-FACTOR              PIC 9(03)V999.
009700     05  FND-DOWNSIDE-FACTOR          PIC 9(03)V999.
009800     05  FND-UPSIDE-FACTOR            PIC 9(03)V999.
009900     05  FND-SCENARIO                 PIC X(08).
010000         88  FND-SCENARIO-BASE            VALUE 'BASE'.
010100         88  FND-SCENARIO-DOWNSIDE        VALUE 'DOWNSIDE'.
010200         88  FND-SCENARIO-UPSIDE          VALUE 'UPSIDE'.
010400*
010500*    FM-037 - SCENARIO-FACTOR VIEW, SEE FND.DEAL01 FOR THE
010600*    FULL SET OF ALTERNATE VIEWS THIS RECORD SUPPORTS.
010700 01  FND-SCENARIO-FACTOR-VIEW REDEFINES FND-DEAL-RECORD.
010800     05  FILLER                       PIC X(108).
010900     05  FND-FACTOR-GROUP.
011000         10  FND-FACTOR-BASE-ENTRY    PIC 9(03)V999.
011100         10  FND-FACTOR-DOWN-ENTRY    PIC 9(03)V999.
011200         10  FND-FACTOR-UP-ENTRY      PIC 9(03)V999.
011300     05  FILLER                       PIC X(08).
011400*
011500 FD  REPORT-FILE
011600     LABEL RECORDS ARE OMITTED
011700     RECORD CONTAINS 132 CHARACTERS
011800     LINAGE IS 58 WITH FOOTING AT 54
011900     DATA RECORD IS FMR-PRINT-LINE.
012000*
012100 01  FMR-PRINT-LINE                   PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 01  FMB-W00-SWITCHES.
012600     05  FMB-SW-MORE-DEALS            PIC X(03)  VALUE 'YES'.
012700         88  FMB-NO-MORE-DEALS            VALUE 'NO '.
012800     05  FMB-SW-ASSUMPTIONS-FOUND     PIC X(01)  VALUE 'N'.
012900         88  FMB-ASSUMPTIONS-WERE-FOUND   VALUE 'Y'.
013000     05  FMB-SW-ZERO-POST-MONEY       PIC X(01)  VALUE 'N'.
013100         88  FMB-ZERO-POST-MONEY          VALUE 'Y'.
013200     05  FMB-SW-IRR-APPLICABLE        PIC X(01)  VALUE 'N'.
013300         88  FMB-IRR-IS-APPLICABLE        VALUE 'Y'.
013400     05  FMB-SW-DEALS-EXIST           PIC X(01)  VALUE 'N'.
013500         88  FMB-AT-LEAST-ONE-DEAL        VALUE 'Y'.
013600*
013700 01  FMB-W01-CONTROLS.
013800     05  FMB-W01-PAGE-COUNTER         PIC 9(03)  COMP VALUE 0.
013900     05  FMB-W01-DEAL-INDEX           PIC 9(04)  COMP VALUE 0.
014000*
014100*    FM-037 - ASSUMPTIONS WORK AREA.  DEFAULTS APPLIED HERE
014200*    MATCH THE SHOP STANDARD FALLBACK SET FOR A MISSING
014300*    ASSUMPTIONS RECORD (FM-014).
014400 01  FMB-W02-ASSUMPTIONS-WA.
014500     05  FMB-ASSM-INVESTMENT-PERIOD   PIC 9(02)  VALUE 10.
014600     05  FMB-ASSM-FUND-LIFE           PIC 9(02)  VALUE 10.
014700     05  FMB-ASSM-EXIT-HORIZON        PIC 9(02)  VALUE 05.
014800     05  FMB-ASSM-MIN-TICKET          PIC 9(13)V99 VALUE 0.
014900     05  FMB-ASSM-MAX-TICKET          PIC 9(13)V99 VALUE 0.
015000     05  FMB-ASSM-TARGET-FUND         PIC 9(13)V99 VALUE 0.
015100*
015200*    FM-058 - DIVIDE REMAINDER WORK FIELD FOR THE CEILING CAL-
015300*    CULATION ON EXPECTED INVESTORS.
015400 01  FMB-W02-CEILING-REMAINDER        PIC 9(13)V99 VALUE 0.
015500*
015600*    FM-041 - PER-DEAL WORK AREA.
015700 01  FMB-W03-DEAL-WA.
015800     05  FMB-DEAL-INDEX               PIC 9(04).
015900     05  FMB-HOLDING-PERIOD           PIC S9(03).
016000     05  FMB-POST-MONEY               PIC 9(13)V99.
016100     05  FMB-OWNERSHIP-PCT            PIC 9(03)V999.
016200     05  FMB-SELECTED-FACTOR          PIC 9(03)V999.
016300     05  FMB-EXIT-VALUATION           PIC 9(14)V99.
016400     05  FMB-EXIT-VALUE               PIC 9(14)V99.
016500*
016600*    FM-041 - ZERO-POST-MONEY FLAG VIEW, SEE FND.DEAL02.
016700 01  FMB-W03-DEAL-WA-R1 REDEFINES FMB-W03-DEAL-WA.
016800     05  FILLER                       PIC X(22).
016900     05  FMB-ZPM-FLAG                 PIC X(01).
017000     05  FILLER                       PIC X(43).
017100*
017200*    FUND SUMMARY ACCUMULATORS.
017300 01  FMB-T01-FUND-TOTALS.
017400     05  FMB-T01-TOTAL-INVESTED       PIC 9(15)V99 VALUE 0.
017500     05  FMB-T01-GROSS-EXIT-VALUE     PIC 9(15)V99 VALUE 0.
017600     05  FMB-T01-TOTAL-DEALS          PIC 9(04)  COMP VALUE 0.
017700*
017800 01  FMB-T02-FUND-RATIOS.
017900     05  FMB-T02-MOIC                 PIC 9(04)V999 VALUE 0.
018000     05  FMB-T02-IRR-PCT              PIC S9(03)V999 VALUE 0.
018100*
018200 01  FMB-T03-ASSUMPTIONS-METRICS.
018300     05  FMB-T03-AVG-TICKET           PIC 9(13)V99 VALUE 0.
018400     05  FMB-T03-EXPECTED-INVESTORS   PIC 9(07)  VALUE 0.
018500*
018600 01  FMB-T04-FEE-SCHEDULE.
018700     05  FMB-T04-ADMIN-COST           PIC 9(13)V99 VALUE 0.
018800     05  FMB-T04-OPERATIONS-FEE       PIC 9(13)V99 VALUE 0.
018900     05  FMB-T04-MANAGEMENT-FEE       PIC 9(14)V99 VALUE 0.
019000*
019100*    FM-037 - REPORT TITLE LINE.
019200 01  FMR-TITLE-LINE.
019300     05  FILLER                       PIC X(42)  VALUE SPACES.
019400     05  FILLER                       PIC X(48)
019500         VALUE "FUND MODEL BATCH - DEAL PROGNOSIS REPORT".
019600     05  FILLER                       PIC X(36)  VALUE SPACES.
019700     05  FILLER                       PIC X(04)  VALUE "PAGE".
019800     05  O-TL-PAGE-NUMBER             PIC Z9.
019900*
020000*    FM-084 - COLUMN HEADING, LINE ONE.
020100 01  FMR-HEADING-1.
020200     05  FILLER                       PIC X(06)  VALUE "INDEX".
020300     05  FILLER                       PIC X(02)  VALUE SPACES.
020400     05  FILLER                       PIC X(30)  VALUE "COMPANY".
020500     05  FILLER                       PIC X(06)  VALUE "ENTRY".
020600     05  FILLER                       PIC X(02)  VALUE SPACES.
020700     05  FILLER                       PIC X(15)  VALUE "INVESTED".
020800     05  FILLER                  PIC X(15) VALUE "POST MONEY".
020900     05  FILLER                       PIC X(08)  VALUE "OWN PCT".
021000     05  FILLER                       PIC X(06)  VALUE "EXIT".
021100     05  FILLER                       PIC X(06)  VALUE "HOLD".
021200     05  FILLER                       PIC X(10)  VALUE "SCENARIO".
021300     05  FILLER                  PIC X(16) VALUE "EXIT VALUATION".
021400     05  FILLER                       PIC X(10)  VALUE "EXIT VAL".
021500*
021600*    FM-084 - COLUMN HEADING, LINE TWO.
021700 01  FMR-HEADING-2.
021800     05  FILLER                       PIC X(08)  VALUE "NBR".
021900     05  FILLER                       PIC X(30)  VALUE SPACES.
022000     05  FILLER                       PIC X(08)  VALUE "YR".
022100     05  FILLER                       PIC X(15)  VALUE "AMOUNT".
022200     05  FILLER                       PIC X(15)  VALUE "VALUATION".
022300     05  FILLER                       PIC X(08)  VALUE "PCT".
022400     05  FILLER                       PIC X(06)  VALUE "YR".
022500     05  FILLER                       PIC X(06)  VALUE "YRS".
022600     05  FILLER                       PIC X(10)  VALUE SPACES.
022700     05  FILLER                       PIC X(16)  VALUE "AMOUNT".
022800     05  FILLER                       PIC X(10)  VALUE "AMOUNT".
022900*
023000*    FM-037/FM-041 - DEAL DETAIL LINE.
023100 01  FMR-DEAL-DETAIL-LINE.
023200     05  O-DEAL-INDEX                 PIC Z,ZZ9.
023300     05  FILLER                       PIC X(02)  VALUE SPACES.
023400     05  O-COMPANY                    PIC X(30).
023500     05  O-ENTRY-YEAR                 PIC 9(04).
023600     05  FILLER                       PIC X(02)  VALUE SPACES.
023700     05  O-INVESTED                   PIC ZZZ,ZZZ,ZZ9.99.
023800     05  FILLER                       PIC X(01)  VALUE SPACES.
023900     05  O-POST-MONEY                 PIC ZZZ,ZZZ,ZZ9.99.
024000     05  FILLER                       PIC X(01)  VALUE SPACES.
024100     05  O-OWNERSHIP-PCT              PIC ZZ9.999.
024200     05  FILLER                       PIC X(01)  VALUE SPACES.
024300     05  O-EXIT-YEAR                  PIC 9(04).
024400     05  FILLER                       PIC X(01)  VALUE SPACES.
024500     05  O-HOLDING-PERIOD             PIC ---9.
024600     05  FILLER                       PIC X(02)  VALUE SPACES.
024700     05  O-SCENARIO                   PIC X(08).
024800     05  FILLER                       PIC X(02)  VALUE SPACES.
024900     05  O-EXIT-VALUATION             PIC ZZZ,ZZZ,ZZ9.99.
025000     05  FILLER                       PIC X(01)  VALUE SPACES.
025100     05  O-EXIT-VALUE                 PIC ZZZ,ZZZ,ZZ9.99.
025200     05  O-ZPM-EXCEPTION-FLAG         PIC X(01).
025300*
025400 01  FMR-BLANK-LINE                   PIC X(132) VALUE SPACES.
025500*
025600*    FM-041 - FUND SUMMARY BLOCK HEADING.
025700 01  FMR-SUMMARY-HEADING-LINE.
025800     05  FILLER                       PIC X(08)  VALUE SPACES.
025900     05  FILLER                       PIC X(13)
026000         VALUE "FUND SUMMARY".
026100     05  FILLER                       PIC X(111) VALUE SPACES.
026200*
026300*    FM-041 - FUND SUMMARY DETAIL LINE.
026400 01  FMR-SUMMARY-DETAIL-LINE.
026500     05  O-SUMMARY-LABEL              PIC X(24).
026600     05  O-SUMMARY-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
026700     05  O-SUMMARY-SUFFIX             PIC X(01).
026800     05  FILLER                       PIC X(87).
026900*
027000*    FM-058 - IRR NOT-APPLICABLE VIEW OF THE SUMMARY LINE.
027100 01  FMR-IRR-NA-LINE REDEFINES FMR-SUMMARY-DETAIL-LINE.
027200     05  FILLER                       PIC X(24).
027300     05  O-IRR-NA-LITERAL             PIC X(03).
027400     05  FILLER                       PIC X(105).
027500*
027600*    FM-084 - ASSUMPTIONS METRICS BLOCK HEADING.
027700 01  FMR-METRICS-HEADING-LINE.
027800     05  FILLER                       PIC X(08)  VALUE SPACES.
027900     05  FILLER                       PIC X(22)
028000         VALUE "ASSUMPTIONS AND FEES".
028100     05  FILLER                       PIC X(102) VALUE SPACES.
028200*
028300*    FM-084 - METRICS / FEE DETAIL LINE.
028400 01  FMR-METRICS-DETAIL-LINE.
028500     05  O-METRICS-LABEL              PIC X(24).
028600     05  O-METRICS-AMOUNT             PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
028700     05  FILLER                       PIC X(90).
028800*
028900 PROCEDURE DIVISION.
029000*
029100 0000-FMB-MAINLINE.
029200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029300     PERFORM 2000-PROCESS-DEALS THRU 2000-EXIT
029400         UNTIL FMB-NO-MORE-DEALS.
029500     PERFORM 3000-BUILD-FUND-SUMMARY THRU 3000-EXIT.
029600     PERFORM 3300-BUILD-ASSUMPTIONS-METRICS THRU 3300-EXIT.
029700     PERFORM 3400-BUILD-FEE-SCHEDULE THRU 3400-EXIT.
029800     PERFORM 4000-TERMINATE THRU 4000-EXIT.
029900     STOP RUN.
030000*
030100 1000-INITIALIZE.
030200     OPEN INPUT ASSUMP-FILE.
030300     OPEN INPUT DEALS-FILE.
030400     OPEN OUTPUT REPORT-FILE.
030500     PERFORM 8100-READ-ASSUMPTIONS THRU 8100-EXIT.
030600     PERFORM 8200-READ-DEAL THRU 8200-EXIT.
030700     IF NOT FMB-NO-MORE-DEALS
030800         MOVE 'Y' TO FMB-SW-DEALS-EXIST.
030900     PERFORM 9100-WRITE-TITLE-AND-HEADING THRU 9100-EXIT.
031000 1000-EXIT.
031100     EXIT.
031200*
031300 2000-PROCESS-DEALS.
031400     ADD 1 TO FMB-W01-DEAL-INDEX.
031500     MOVE FMB-W01-DEAL-INDEX TO FMB-DEAL-INDEX.
031600     PERFORM 2100-COMPUTE-DEAL-ECONOMICS THRU 2100-EXIT.
031700     PERFORM 2300-FORMAT-DEAL-LINE THRU 2300-EXIT.
031800     WRITE FMR-PRINT-LINE FROM FMR-DEAL-DETAIL-LINE
031900         AFTER ADVANCING 1 LINE
032000         AT EOP
032100             PERFORM 9100-WRITE-TITLE-AND-HEADING
032200                 THRU 9100-EXIT.
032300     ADD FND-INVESTED TO FMB-T01-TOTAL-INVESTED.
032400     ADD FMB-EXIT-VALUE TO FMB-T01-GROSS-EXIT-VALUE.
032500     ADD 1 TO FMB-T01-TOTAL-DEALS.
032600     PERFORM 8200-READ-DEAL THRU 8200-EXIT.
032700 2000-EXIT.
032800     EXIT.
032900*
033000*    FM-002/FM-037 - DEAL PROGNOSIS CALCULATOR.
033100 2100-COMPUTE-DEAL-ECONOMICS.
033200     MOVE 'N' TO FMB-SW-ZERO-POST-MONEY.
033300     COMPUTE FMB-HOLDING-PERIOD =
033400         FND-EXIT-YEAR - FND-ENTRY-YEAR.
033500     COMPUTE FMB-POST-MONEY ROUNDED =
033600         FND-ENTRY-VALUATION + FND-INVESTED.
033700     IF FMB-POST-MONEY = ZERO
033800         MOVE ZERO TO FMB-OWNERSHIP-PCT
033900         MOVE 'Y' TO FMB-SW-ZERO-POST-MONEY
034000     ELSE
034100         COMPUTE FMB-OWNERSHIP-PCT ROUNDED =
034200             (FND-INVESTED / FMB-POST-MONEY) * 100.
034300     PERFORM 2200-SELECT-SCENARIO-FACTOR THRU 2200-EXIT.
034400     COMPUTE FMB-EXIT-VALUATION ROUNDED =
034500         FMB-POST-MONEY * FMB-SELECTED-FACTOR.
034600     COMPUTE FMB-EXIT-VALUE ROUNDED =
034700         FMB-EXIT-VALUATION * (FMB-OWNERSHIP-PCT / 100).
034800 2100-EXIT.
034900     EXIT.
035000*
035100*    FM-091 - SCENARIO FACTOR SELECTION.  ANYTHING OTHER THAN
035200*    BASE OR DOWNSIDE - INCLUDING UPSIDE AND ANY UNRECOGNISED
035300*    TEXT - FALLS TO THE UPSIDE FACTOR, PER AUDIT FINDING
035400*    FM-091.
035500 2200-SELECT-SCENARIO-FACTOR.
035600     IF FND-SCENARIO-BASE
035700         MOVE FND-BASE-FACTOR TO FMB-SELECTED-FACTOR
035800     ELSE
035900         IF FND-SCENARIO-DOWNSIDE
036000             MOVE FND-DOWNSIDE-FACTOR TO FMB-SELECTED-FACTOR
036100         ELSE
036200             MOVE FND-UPSIDE-FACTOR TO FMB-SELECTED-FACTOR.
036300 2200-EXIT.
036400     EXIT.
036500*
036600 2300-FORMAT-DEAL-LINE.
036700     MOVE FMB-DEAL-INDEX TO O-DEAL-INDEX.
036800     MOVE FND-COMPANY TO O-COMPANY.
036900     MOVE FND-ENTRY-YEAR TO O-ENTRY-YEAR.
037000     MOVE FND-INVESTED TO O-INVESTED.
037100     MOVE FMB-POST-MONEY TO O-POST-MONEY.
037200     MOVE FMB-OWNERSHIP-PCT TO O-OWNERSHIP-PCT.
037300     MOVE FND-EXIT-YEAR TO O-EXIT-YEAR.
037400     MOVE FMB-HOLDING-PERIOD TO O-HOLDING-PERIOD.
037500     MOVE FND-SCENARIO TO O-SCENARIO.
037600     MOVE FMB-EXIT-VALUATION TO O-EXIT-VALUATION.
037700     MOVE FMB-EXIT-VALUE TO O-EXIT-VALUE.
037800     IF FMB-ZERO-POST-MONEY
037900         MOVE '*' TO O-ZPM-EXCEPTION-FLAG
038000     ELSE
038100         MOVE SPACE TO O-ZPM-EXCEPTION-FLAG.
038200 2300-EXIT.
038300     EXIT.
038400*
038500*    FM-041 - FUND OVERVIEW AGGREGATOR.  NO SUMMARY IS WRITTEN
038600*    WHEN THE DEALS FILE WAS EMPTY.
038700 3000-BUILD-FUND-SUMMARY.
038800     IF NOT FMB-AT-LEAST-ONE-DEAL
038900         GO TO 3000-EXIT.
039000     PERFORM 3100-COMPUTE-MOIC THRU 3100-EXIT.
039100     PERFORM 3200-COMPUTE-IRR THRU 3200-EXIT.
039200     PERFORM 9300-WRITE-FUND-SUMMARY THRU 9300-EXIT.
039300 3000-EXIT.
039400     EXIT.
039500*
039600 3100-COMPUTE-MOIC.
039700     IF FMB-T01-TOTAL-INVESTED > ZERO
039800         COMPUTE FMB-T02-MOIC ROUNDED =
039900             FMB-T01-GROSS-EXIT-VALUE / FMB-T01-TOTAL-INVESTED
040000     ELSE
040100         MOVE ZERO TO FMB-T02-MOIC.
040200 3100-EXIT.
040300     EXIT.
040400*
040500*    FM-058 - IRR IS ANNUALISED FROM THE FUND MOIC OVER THE
040600*    ASSUMPTIONS' EXIT HORIZON, NOT OVER PER-DEAL HOLDING
040700*    PERIODS.  A ZERO OR NEGATIVE MOIC, OR A ZERO HORIZON,
040800*    MEANS THERE IS NO IRR TO REPORT.
040900 3200-COMPUTE-IRR.
041000     MOVE 'N' TO FMB-SW-IRR-APPLICABLE.
041100     IF FMB-T02-MOIC > ZERO AND FMB-ASSM-EXIT-HORIZON > ZERO
041200         MOVE 'Y' TO FMB-SW-IRR-APPLICABLE
041300         COMPUTE FMB-T02-IRR-PCT ROUNDED =
041400             ((FMB-T02-MOIC **
041500                 (1 / FMB-ASSM-EXIT-HORIZON)) - 1) * 100.
041600 3200-EXIT.
041700     EXIT.
041800*
041900*    FM-037 - ASSUMPTIONS METRICS CALCULATOR.
042000 3300-BUILD-ASSUMPTIONS-METRICS.
042100     IF FMB-ASSM-MAX-TICKET > ZERO
042200         COMPUTE FMB-T03-AVG-TICKET ROUNDED =
042300             (FMB-ASSM-MIN-TICKET + FMB-ASSM-MAX-TICKET) / 2
042400     ELSE
042500         MOVE ZERO TO FMB-T03-AVG-TICKET.
042600     IF FMB-T03-AVG-TICKET > ZERO
042700         DIVIDE FMB-ASSM-TARGET-FUND BY FMB-T03-AVG-TICKET
042800             GIVING FMB-T03-EXPECTED-INVESTORS
042900             REMAINDER FMB-W02-CEILING-REMAINDER
043000         IF FMB-W02-CEILING-REMAINDER > ZERO
043100             ADD 1 TO FMB-T03-EXPECTED-INVESTORS
043200         END-IF
043300     ELSE
043400         MOVE ZERO TO FMB-T03-EXPECTED-INVESTORS
043500     END-IF.
043600     PERFORM 9400-WRITE-ASSUMPTIONS-METRICS THRU 9400-EXIT.
043700 3300-EXIT.
043800     EXIT.
043900*
044000*    FM-084 - ADMIN FEE CALCULATOR.
044100 3400-BUILD-FEE-SCHEDULE.
044200     COMPUTE FMB-T04-ADMIN-COST ROUNDED =
044300         0.05 * FMB-ASSM-TARGET-FUND.
044400     MOVE FMB-T04-ADMIN-COST TO FMB-T04-OPERATIONS-FEE.
044500     COMPUTE FMB-T04-MANAGEMENT-FEE ROUNDED =
044600         FMB-T04-ADMIN-COST * FMB-ASSM-INVESTMENT-PERIOD.
044700     PERFORM 9500-WRITE-FEE-SCHEDULE THRU 9500-EXIT.
044800 3400-EXIT.
044900     EXIT.
045000*
045100 4000-TERMINATE.
045200     CLOSE ASSUMP-FILE.
045300     CLOSE DEALS-FILE.
045400     CLOSE REPORT-FILE.
045500 4000-EXIT.
045600     EXIT.
045700*
045800 8100-READ-ASSUMPTIONS.
045900     MOVE 'Y' TO FMB-SW-ASSUMPTIONS-FOUND.
046000     READ ASSUMP-FILE
046100         AT END
046200             MOVE 'N' TO FMB-SW-ASSUMPTIONS-FOUND.
046300     IF NOT FMB-ASSUMPTIONS-WERE-FOUND
046400         GO TO 8100-EXIT.
046500     MOVE FNA-INVESTMENT-PERIOD TO FMB-ASSM-INVESTMENT-PERIOD.
046600     MOVE FNA-FUND-LIFE TO FMB-ASSM-FUND-LIFE.
046700     MOVE FNA-EXIT-HORIZON TO FMB-ASSM-EXIT-HORIZON.
046800     MOVE FNA-MIN-TICKET TO FMB-ASSM-MIN-TICKET.
046900     MOVE FNA-MAX-TICKET TO FMB-ASSM-MAX-TICKET.
047000     MOVE FNA-TARGET-FUND TO FMB-ASSM-TARGET-FUND.
047100 8100-EXIT.
047200     EXIT.
047300*
047400 8200-READ-DEAL.
047500     READ DEALS-FILE
047600         AT END
047700             MOVE 'NO ' TO FMB-SW-MORE-DEALS.
047800 8200-EXIT.
047900     EXIT.
048000*
048100 9100-WRITE-TITLE-AND-HEADING.
048200     ADD 1 TO FMB-W01-PAGE-COUNTER.
048300     MOVE FMB-W01-PAGE-COUNTER TO O-TL-PAGE-NUMBER.
048400     WRITE FMR-PRINT-LINE FROM FMR-TITLE-LINE
048500         AFTER ADVANCING PAGE.
048600     WRITE FMR-PRINT-LINE FROM FMR-BLANK-LINE
048700         AFTER ADVANCING 1 LINE.
048800     WRITE FMR-PRINT-LINE FROM FMR-HEADING-1
048900         AFTER ADVANCING 1 LINE.
049000     WRITE FMR-PRINT-LINE FROM FMR-HEADING-2
049100         AFTER ADVANCING 1 LINE.
049200     WRITE FMR-PRINT-LINE FROM FMR-BLANK-LINE
049300         AFTER ADVANCING 1 LINE.
049400 9100-EXIT.
049500     EXIT.
049600*
049700 9300-WRITE-FUND-SUMMARY.
049800     WRITE FMR-PRINT-LINE FROM FMR-BLANK-LINE
049900         AFTER ADVANCING 1 LINE.
050000     WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-HEADING-LINE
050100         AFTER ADVANCING 2 LINES.
050200     MOVE "TOTAL INVESTED" TO O-SUMMARY-LABEL.
050300     MOVE FMB-T01-TOTAL-INVESTED TO O-SUMMARY-AMOUNT.
050400     MOVE SPACE TO O-SUMMARY-SUFFIX.
050500     WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-DETAIL-LINE
050600         AFTER ADVANCING 2 LINES.
050700     MOVE "GROSS EXIT VALUE" TO O-SUMMARY-LABEL.
050800     MOVE FMB-T01-GROSS-EXIT-VALUE TO O-SUMMARY-AMOUNT.
050900     MOVE SPACE TO O-SUMMARY-SUFFIX.
051000     WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-DETAIL-LINE
051100         AFTER ADVANCING 1 LINE.
051200     MOVE "MOIC" TO O-SUMMARY-LABEL.
051300     MOVE FMB-T02-MOIC TO O-SUMMARY-AMOUNT.
051400     MOVE 'X' TO O-SUMMARY-SUFFIX.
051500     WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-DETAIL-LINE
051600         AFTER ADVANCING 1 LINE.
051700     IF FMB-IRR-IS-APPLICABLE
051800         MOVE "FUND IRR" TO O-SUMMARY-LABEL
051900         MOVE FMB-T02-IRR-PCT TO O-SUMMARY-AMOUNT
052000         MOVE '%' TO O-SUMMARY-SUFFIX
052100         WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-DETAIL-LINE
052200             AFTER ADVANCING 1 LINE
052300     ELSE
052400         MOVE "FUND IRR" TO O-SUMMARY-LABEL
052500         MOVE "N/A" TO O-IRR-NA-LITERAL
052600         WRITE FMR-PRINT-LINE FROM FMR-IRR-NA-LINE
052700             AFTER ADVANCING 1 LINE.
052800     MOVE "TOTAL DEALS" TO O-SUMMARY-LABEL.
052900     MOVE FMB-T01-TOTAL-DEALS TO O-SUMMARY-AMOUNT.
053000     MOVE SPACE TO O-SUMMARY-SUFFIX.
053100     WRITE FMR-PRINT-LINE FROM FMR-SUMMARY-DETAIL-LINE
053200         AFTER ADVANCING 1 LINE.
053300 9300-EXIT.
053400     EXIT.
053500*
053600 9400-WRITE-ASSUMPTIONS-METRICS.
053700     WRITE FMR-PRINT-LINE FROM FMR-BLANK-LINE
053800         AFTER ADVANCING 1 LINE.
053900     WRITE FMR-PRINT-LINE FROM FMR-METRICS-HEADING-LINE
054000         AFTER ADVANCING 2 LINES.
054100     MOVE "AVERAGE TICKET" TO O-METRICS-LABEL.
054200     MOVE FMB-T03-AVG-TICKET TO O-METRICS-AMOUNT.
054300     WRITE FMR-PRINT-LINE FROM FMR-METRICS-DETAIL-LINE
054400         AFTER ADVANCING 2 LINES.
054500     MOVE "EXPECTED INVESTORS" TO O-METRICS-LABEL.
054600     MOVE FMB-T03-EXPECTED-INVESTORS TO O-METRICS-AMOUNT.
054700     WRITE FMR-PRINT-LINE FROM FMR-METRICS-DETAIL-LINE
054800         AFTER ADVANCING 1 LINE.
054900 9400-EXIT.
055000     EXIT.
055100*
055200 9500-WRITE-FEE-SCHEDULE.
055300     WRITE FMR-PRINT-LINE FROM FMR-BLANK-LINE
055400         AFTER ADVANCING 1 LINE.
055500     MOVE "ADMIN COST" TO O-METRICS-LABEL.
055600     MOVE FMB-T04-ADMIN-COST TO O-METRICS-AMOUNT.
055700     WRITE FMR-PRINT-LINE FROM FMR-METRICS-DETAIL-LINE
055800         AFTER ADVANCING 2 LINES.
055900     MOVE "OPERATIONS FEE" TO O-METRICS-LABEL.
056000     MOVE FMB-T04-OPERATIONS-FEE TO O-METRICS-AMOUNT.
056100     WRITE FMR-PRINT-LINE FROM FMR-METRICS-DETAIL-LINE
056200         AFTER ADVANCING 1 LINE.
056300     MOVE "MANAGEMENT FEE OVER PERIOD" TO O-METRICS-LABEL.
056400     MOVE FMB-T04-MANAGEMENT-FEE TO O-METRICS-AMOUNT.
056500     WRITE FMR-PRINT-LINE FROM FMR-METRICS-DETAIL-LINE
056600         AFTER ADVANCING 1 LINE.
056700 9500-EXIT.
056800     EXIT.
