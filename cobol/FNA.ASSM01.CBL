000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FUND-ASSUMPTIONS-RECORD.
000300 AUTHOR. R K OYELARAN.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 03/11/1987.
000600 DATE-COMPILED. 03/11/1987.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FNA.ASSM01  -  FUND ASSUMPTIONS RECORD LAYOUT DICTIONARY.    *
001200*  THIS MEMBER DESCRIBES THE ONE-RECORD ASSUMPTIONS FILE READ   *
001300*  BY THE FUND MODEL BATCH (SEE FMB.BATCH01) AT THE START OF    *
001400*  EVERY RUN.  KEPT HERE AS THE HOUSE RECORD OF WHAT THE WIRE   *
001500*  FORMAT LOOKS LIKE - FMB.BATCH01 CARRIES ITS OWN COPY OF      *
001600*  THIS FD, THIS SHOP DOES NOT SHARE COPY MEMBERS ACROSS JOBS.  *
001700*                                                               *
001800*****************************************************************
001900*
002000*-----------------------------------------------------------------
002100*  CHANGE LOG
002200*-----------------------------------------------------------------
002300* 03/11/87 RKO  ORIGINAL LAYOUT FOR FUND MODEL PROJECT FM-001.
002400* 03/11/87 RKO  ADDED TICKET-RANGE AND FUND-SIZE REDEFINES VIEWS.
002500* 08/02/88 RKO  WIDENED TARGET-FUND TO 9(13)V99 PER FM-014.
002600* 01/19/90 TLW  ADDED HORIZON-YEARS TABLE VIEW FOR IRR WORK,
002700*               REQUEST FM-037.
002800* 06/25/91 TLW  CORRECTED FILLER PAD AFTER FIELD AUDIT, FM-041.
002900* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
003000* 02/08/94 DRC  REVIEWED FOR YEAR ROLLOVER, FM-058.
003100* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
003200* 12/02/98 JPH  YEAR 2000 READINESS REVIEW - ALL FIELDS ARE NUM-
003300*               ERIC DIGIT COUNTS, NOT DATES.  NO CHANGE MADE.
003400* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A.
003500* 04/18/01 CLB  ADDED FNA-FUND-SIZE-VIEW REDEFINES FOR THE NEW
003600*               FEE TIER REPORT, REQUEST FM-083.
003650* 03/14/05 MGP  DROPPED THE 9-BYTE TRAILING PAD, RECORD RUNS 51
003660*               BYTES EXACT PER THE WIRE SPEC, REQUEST FM-096.
003700*-----------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ASSUMP-FILE ASSIGN TO "ASSMFL01"
004600         ORGANIZATION IS SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  ASSUMP-FILE
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 51 CHARACTERS
005400     DATA RECORD IS FNA-ASSUMPTIONS-RECORD.
005500*
005600*    FM-001 - PRIMARY VIEW - THE FIELDS AS THE EXTRACT PROGRAM
005700*    PUNCHES THEM, ONE RECORD PER RUN.
005800 01  FNA-ASSUMPTIONS-RECORD.
005900     05  FNA-INVESTMENT-PERIOD        PIC 9(02).
006000     05  FNA-FUND-LIFE                PIC 9(02).
006100     05  FNA-EXIT-HORIZON             PIC 9(02).
006200     05  FNA-MIN-TICKET               PIC 9(13)V99.
006300     05  FNA-MAX-TICKET               PIC 9(13)V99.
006400     05  FNA-TARGET-FUND              PIC 9(13)V99.
006600*
006700*    FM-037 - HORIZON-YEARS TABLE VIEW - REINTERPRETS THE THREE
006800*    TWO-DIGIT YEAR COUNTS AS A SINGLE SIX-DIGIT STRIP FOR THE
006900*    IRR WORKSHEET PROGRAMS THAT WANT THEM AS ONE MOVE.
007000 01  FNA-HORIZON-STRIP-VIEW REDEFINES FNA-ASSUMPTIONS-RECORD.
007100     05  FNA-HORIZON-STRIP            PIC 9(06).
007200     05  FILLER                       PIC X(45).
007400*
007500*    FM-083 - FUND-SIZE VIEW - SPLITS TARGET-FUND INTO A WHOLE-
007600*    DOLLAR PART AND A CENTS PART FOR THE FEE TIER REPORT.
007700 01  FNA-FUND-SIZE-VIEW REDEFINES FNA-ASSUMPTIONS-RECORD.
007800     05  FILLER                       PIC X(36).
007900     05  FNA-TARGET-FUND-WHOLE        PIC 9(13).
008000         88  FNA-FUND-UNDER-10MM          VALUE 0 THRU 9999999.
008100         88  FNA-FUND-10MM-TO-100MM       VALUE 10000000
008200                                           THRU 99999999.
008300         88  FNA-FUND-OVER-100MM          VALUE 100000000
008400                                           THRU 9999999999999.
008500     05  FNA-TARGET-FUND-CENTS        PIC 9(02).
008700*
008800*    FM-014 - TICKET-RANGE VIEW - CARRIES THE MINIMUM AND MAX-
008900*    IMUM INVESTOR TICKET AS A PAIRED GROUP FOR THE INVESTOR
009000*    RELATIONS EXTRACT, WHICH ONLY WANTS THE RANGE, NOT THE
009100*    FUND SIZE.
009200 01  FNA-TICKET-RANGE-VIEW REDEFINES FNA-ASSUMPTIONS-RECORD.
009300     05  FILLER                       PIC X(06).
009400     05  FNA-TICKET-RANGE-PAIR.
009500         10  FNA-RANGE-MIN-TICKET     PIC 9(13)V99.
009600         10  FNA-RANGE-MAX-TICKET     PIC 9(13)V99.
009700     05  FILLER                       PIC X(15).
009800*
009900 WORKING-STORAGE SECTION.
010000 01  FNA-W00-RECORD-COUNT             PIC 9(03) COMP.
010050 77  FNA-W01-LAYOUT-VIEW-CNT          PIC 9(01) COMP VALUE 3.
010100*
010200 PROCEDURE DIVISION.
010300*
010400 0000-FNA-LAYOUT-CHECK.
010500*    THIS MEMBER IS A RECORD LAYOUT REFERENCE ONLY - IT IS NOT
010600*    RUN AS PART OF THE FUND MODEL BATCH.  THE PARAGRAPH BELOW
010700*    EXISTS SO THE LAYOUT CAN BE SYNTAX-CHECKED ON ITS OWN.
010800     MOVE ZERO TO FNA-W00-RECORD-COUNT.
010900     STOP RUN.
