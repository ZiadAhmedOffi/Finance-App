000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FUND-SUMMARY-LINE-RECORD.
000300 AUTHOR. T L WIEBOLD.
000400 INSTALLATION. FUND ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN. 10/13/1991.
000600 DATE-COMPILED. 10/13/1991.
000700 SECURITY. UNCLASSIFIED - FUND ADMINISTRATION INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  FMR.RPT02  -  FUND SUMMARY / ASSUMPTIONS METRICS / FEE       *
001200*  SCHEDULE PRINT LINE LAYOUT DICTIONARY.  DESCRIBES THE THREE  *
001300*  LABELLED-LINE BLOCKS THE FUND MODEL BATCH (FMB.BATCH01)      *
001400*  WRITES AFTER THE DEAL DETAIL LIST - FUND SUMMARY, THEN       *
001500*  ASSUMPTIONS METRICS, THEN THE ADMIN FEE SCHEDULE.            *
001600*                                                               *
001700*****************************************************************
001800*
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200* 10/13/91 TLW  ORIGINAL LAYOUT FOR FUND MODEL PROJECT FM-041.
002300* 11/14/92 DRC  NO CHANGE - RECOMPILED UNDER RELEASE 4 COMPILER.
002400* 02/08/94 DRC  ADDED THE IRR-NOT-APPLICABLE LITERAL VIEW FOR
002500*               ZERO-HORIZON FUNDS, FM-058.
002600* 09/30/96 JPH  ADDED SECURITY PARAGRAPH PER SHOP STANDARD S-4.
002700* 07/07/99 JPH  Y2K SIGN-OFF FM-071, MARY PATEL, Q A.
002800* 04/18/01 CLB  ADDED DETAIL-RECORD-3 FEE SCHEDULE VIEW, MOVED
002900*               OFF THE OLD ONE-LINE FEE PRINT, REQUEST FM-084.
002950* 03/14/05 MGP  REVIEWED AGAINST THE FM-098 HOLDING-PERIOD FIX IN
002960*               FMR.RPT01 - NO FIELDS HERE ARE AFFECTED, NO CHANGE.
003000*-----------------------------------------------------------------
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT REPORT-FILE ASSIGN TO "FNDRPT01"
003900         ORGANIZATION IS SEQUENTIAL.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 FD  REPORT-FILE
004500     LABEL RECORDS ARE OMITTED
004600     RECORD CONTAINS 132 CHARACTERS
004700     DATA RECORD IS FMR-SUMMARY-PRINT-LINE.
004800*
004900 01  FMR-SUMMARY-PRINT-LINE             PIC X(132).
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300*    FM-041 - FUND SUMMARY BLOCK HEADING.
005400 01  FMR-SUMMARY-HEADING-LINE.
005500     05  FILLER                   PIC X(08)  VALUE SPACES.
005600     05  FILLER                   PIC X(13)  VALUE "FUND SUMMARY".
005700     05  FILLER                   PIC X(111) VALUE SPACES.
005800*
005900*    FM-041 - DETAIL-RECORD-1 - FUND SUMMARY LINES.
006000 01  FMR-SUMMARY-DETAIL-LINE.
006100     05  O-SUMMARY-LABEL                 PIC X(24).
006200     05  O-SUMMARY-AMOUNT                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
006300     05  O-SUMMARY-SUFFIX                PIC X(01).
006400     05  FILLER                          PIC X(87).
006500*
006600*    FM-058 - DETAIL-RECORD-2 REDEFINES HEADING-LINE - ASSUMP-
006700*    TIONS METRICS / FEE SCHEDULE LABELLED LINE, SAME SHAPE AS
006800*    DETAIL-RECORD-1 BUT WITH A NARROWER AMOUNT FIELD SINCE
006900*    AVERAGE TICKET AND THE FEE AMOUNTS NEVER RUN AS LARGE AS
007000*    GROSS EXIT VALUE.
007100 01  FMR-METRICS-DETAIL-LINE REDEFINES FMR-SUMMARY-DETAIL-LINE.
007200     05  O-METRICS-LABEL                 PIC X(24).
007300     05  O-METRICS-AMOUNT                PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
007400     05  FILLER                          PIC X(02).
007500     05  O-METRICS-SUFFIX                PIC X(01).
007600     05  FILLER                          PIC X(87).
007700*
007800*    FM-084 - DETAIL-RECORD-3 REDEFINES HEADING-LINE - FEE
007900*    SCHEDULE LINE, SAME LABEL/AMOUNT SHAPE AS METRICS BUT
008000*    CARRIES THE INVESTMENT-PERIOD MULTIPLIER BESIDE IT FOR
008100*    THE MANAGEMENT FEE ROW.
008200 01  FMR-FEE-DETAIL-LINE REDEFINES FMR-SUMMARY-DETAIL-LINE.
008300     05  O-FEE-LABEL                     PIC X(36).
008400     05  O-FEE-AMOUNT                    PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
008500     05  FILLER                          PIC X(78).
008600*
008700*    FM-058 - IRR-NOT-APPLICABLE LITERAL VIEW - WHEN MOIC OR
008800*    THE EXIT HORIZON DO NOT SUPPORT AN IRR, THE AMOUNT FIELD
008900*    CARRIES THE LITERAL "N/A" INSTEAD OF EDITED DIGITS.
009000 01  FMR-IRR-NA-LINE REDEFINES FMR-SUMMARY-DETAIL-LINE.
009100     05  FILLER                          PIC X(24).
009200     05  O-IRR-NA-LITERAL                PIC X(03).
009300     05  FILLER                          PIC X(105).
009400*
009500 01  FMR-BLANK-SUMMARY-LINE              PIC X(132) VALUE SPACES.
009600*
009700 PROCEDURE DIVISION.
009800*
009900 0000-FMR-LAYOUT-CHECK.
010000*    THIS MEMBER IS A PRINT LINE LAYOUT REFERENCE ONLY - IT IS
010100*    NOT RUN AS PART OF THE FUND MODEL BATCH.
010200     MOVE SPACES TO FMR-SUMMARY-PRINT-LINE.
010300     STOP RUN.
